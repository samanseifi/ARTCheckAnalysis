000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  PCTCHEK.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/25/91.
000700       DATE-COMPILED. 08/25/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    GIVEN ONE YEARLY AGGREGATE RECORD, COMPUTES THE THREE CARE-  *
001200*    CONTINUUM FRACTIONS (IN-CARE, SUPPRESSED-VL, WITHIN-30),     *
001300*    ROUNDS EACH TO TWO DECIMALS (TIES TO EVEN), AND CHECKS EACH  *
001400*    UNROUNDED FRACTION AGAINST THE PUBLISHED BASELINE FOR THAT   *
001500*    YEAR WITHIN A +/-10% RELATIVE TOLERANCE. CALLED FROM ARTCHEK *
001600*    ONCE PER CHECK-YEAR RECORD (YEARS 2014-2019 ONLY).           *
001700*
001800*    CHANGE LOG
001900*    ----------
002000* 082591JS  INITIAL VERSION - THREE RATIOS, 10 PCT TOLERANCE      082591JS
002100* 091091JS  ADDED 0.0001 GUARD ADDEND TO WITHIN-30 DENOMINATOR    091091JS
002200* 102392TD  GUARDED IN-CARE/SUPP-VL AGAINST ZERO DETECTED COUNT   102392TD
002300* 061094JS  REPLACED .5-UP ROUNDING WITH TRUE ROUND-HALF-TO-EVEN  061094JS
002400*           PER STATS OFFICE REQUEST - MUST MATCH ORIGINAL MODEL  061094JS
002500* 112197MM  STANDARDIZED BASELINE TABLE LOAD INTO ITS OWN PARA    112197MM
002600* 021498JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C      021498JS
002700* 081503TD  TIGHTENED TOLERANCE TEST TO STRICT INEQUALITY PER    081503TD
002800*           QA-1212 (BOUNDARY VALUES WERE PASSING IN ERROR)       081503TD
002900* 030409MM  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW LOADLIB   030409MM
003000* 091513JS  ADDED PC-YEAR-A REDEFINE FOR AUDIT DISPLAY            091513JS
003100******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200
004300       WORKING-STORAGE SECTION.
004400       COPY ARTBASE.
004450       77  WS-ROW-SUB                   PIC 9(02) COMP.
004500       01  FLAGS-AND-SWITCHES.
004600           05  PC-BASE-FOUND-SW        PIC X(01) VALUE "N".
004700               88  BASELINE-ROW-FOUND       VALUE "Y".
004800               88  BASELINE-ROW-NOT-FOUND   VALUE "N".
004900           05  FILLER                  PIC X(07).
005000
005100       01  MISC-WS-FLDS.
005200           05  WS-BASE-VALUE           PIC 9V9(4) COMP-3.
005300           05  WS-BASE-LOW             PIC 9V9(4) COMP-3.
005400           05  WS-BASE-HIGH            PIC 9V9(4) COMP-3.
005500           05  WS-DENOM                PIC 9(9)V9(4) COMP-3.
005510           05  WS-DENOM-A REDEFINES WS-DENOM
005520                                    PIC 9(13) COMP-3.
005700           05  WS-SCALED               PIC 9(7) COMP-3.
005800           05  WS-QUOT                 PIC 9(5) COMP-3.
005900           05  WS-REM                  PIC 9(5) COMP-3.
006000           05  WS-HALF                 PIC 9(5) COMP-3.
006100           05  WS-HALF-REM             PIC 9(5) COMP-3.
006200           05  WS-ROUNDED-HUNDREDTHS   PIC 9(5) COMP-3.
006250           05  FILLER                  PIC X(04).
006400
006500       LINKAGE SECTION.
006600       01  PC-YEARLY-REC.
006700           05  PC-YEAR                 PIC 9(4) COMP.
006800           05  PC-YEAR-A REDEFINES PC-YEAR
006900                                        PIC X(02).
007000           05  PC-INFECTED             PIC 9(9) COMP.
007100           05  PC-DETECTED             PIC 9(9) COMP.
007200           05  PC-IN-CARE              PIC 9(9) COMP.
007300           05  PC-NEW-DIAGNOSIS        PIC 9(9) COMP.
007400           05  PC-ENROLLED-30          PIC 9(9) COMP.
007500           05  PC-SUPPRESSED-VL        PIC 9(9) COMP.
007600
007700       01  PC-CHECK-RESULTS.
007800           05  PC-FRACTION             PIC 9V9(4) COMP-3
007900                                        OCCURS 3 TIMES.
008000           05  PC-ROUNDED              PIC 9V99 COMP-3
008100                                        OCCURS 3 TIMES.
008200           05  PC-PASS-FLAG            PIC X(01)
008300                                        OCCURS 3 TIMES.
008400               88  PC-PASS                  VALUE "P".
008500               88  PC-FAIL                  VALUE "F".
008600
008700       01  PC-RETURN-CD                PIC S9(4) COMP.
008800
008900       PROCEDURE DIVISION USING PC-YEARLY-REC, PC-CHECK-RESULTS,
009000               PC-RETURN-CD.
009100           PERFORM 100-LOAD-BASELINE-TABLE THRU 100-EXIT.
009200           MOVE ZERO TO PC-RETURN-CD.
009300
009400           IF PC-DETECTED > ZERO
009500              COMPUTE PC-FRACTION(1) ROUNDED =
009600                   PC-IN-CARE / PC-DETECTED
009700              COMPUTE PC-FRACTION(2) ROUNDED =
009800                   PC-SUPPRESSED-VL / PC-DETECTED
009900           ELSE
010000              MOVE ZERO TO PC-FRACTION(1), PC-FRACTION(2).
010100
010200           COMPUTE WS-DENOM = PC-NEW-DIAGNOSIS + 0.0001.
010300           COMPUTE PC-FRACTION(3) ROUNDED =
010400                PC-ENROLLED-30 / WS-DENOM.
010500
010600           PERFORM 200-FIND-BASELINE-ROW THRU 200-EXIT.
010700           IF BASELINE-ROW-NOT-FOUND
010800              MOVE +8 TO PC-RETURN-CD
010900              GOBACK.
011000
011100           MOVE ARB-BASE-IN-CARE(ARB-IDX)    TO WS-BASE-VALUE.
011200           PERFORM 300-TOLERANCE-TEST THRU 300-EXIT.
011500
011600           MOVE ARB-BASE-SUPPRESSED(ARB-IDX) TO WS-BASE-VALUE.
011800           COMPUTE WS-BASE-LOW  ROUNDED = WS-BASE-VALUE * 0.9.
011900           COMPUTE WS-BASE-HIGH ROUNDED = WS-BASE-VALUE * 1.1.
012000           IF PC-FRACTION(2) > WS-BASE-LOW
012100              AND PC-FRACTION(2) < WS-BASE-HIGH
012200              SET PC-PASS(2) TO TRUE
012300           ELSE
012400              SET PC-FAIL(2) TO TRUE.
012500
012600           MOVE ARB-BASE-WITHIN-30(ARB-IDX)  TO WS-BASE-VALUE.
012700           COMPUTE WS-BASE-LOW  ROUNDED = WS-BASE-VALUE * 0.9.
012800           COMPUTE WS-BASE-HIGH ROUNDED = WS-BASE-VALUE * 1.1.
012900           IF PC-FRACTION(3) > WS-BASE-LOW
013000              AND PC-FRACTION(3) < WS-BASE-HIGH
013100              SET PC-PASS(3) TO TRUE
013200           ELSE
013300              SET PC-FAIL(3) TO TRUE.
013400
013500           MOVE 1 TO WS-ROW-SUB.
013600           PERFORM 400-ROUND-HALF-EVEN THRU 400-EXIT
013700               VARYING WS-ROW-SUB FROM 1 BY 1
013800               UNTIL WS-ROW-SUB > 3.
013900           GOBACK.
014000
014100       100-LOAD-BASELINE-TABLE.
014200      ****** PUBLISHED BASELINE FRACTIONS, CALENDAR YEARS 2014-2019
014300           MOVE 2014 TO ARB-YEAR(1).
014400           MOVE 0.6700 TO ARB-BASE-IN-CARE(1).
014500           MOVE 0.5200 TO ARB-BASE-SUPPRESSED(1).
014600           MOVE 0.6400 TO ARB-BASE-WITHIN-30(1).
014700           MOVE 2015 TO ARB-YEAR(2).
014800           MOVE 0.6800 TO ARB-BASE-IN-CARE(2).
014900           MOVE 0.5700 TO ARB-BASE-SUPPRESSED(2).
015000           MOVE 0.6800 TO ARB-BASE-WITHIN-30(2).
015100           MOVE 2016 TO ARB-YEAR(3).
015200           MOVE 0.7000 TO ARB-BASE-IN-CARE(3).
015300           MOVE 0.5900 TO ARB-BASE-SUPPRESSED(3).
015400           MOVE 0.7000 TO ARB-BASE-WITHIN-30(3).
015500           MOVE 2017 TO ARB-YEAR(4).
015600           MOVE 0.7100 TO ARB-BASE-IN-CARE(4).
015700           MOVE 0.6000 TO ARB-BASE-SUPPRESSED(4).
015800           MOVE 0.7900 TO ARB-BASE-WITHIN-30(4).
015900           MOVE 2018 TO ARB-YEAR(5).
016000           MOVE 0.7200 TO ARB-BASE-IN-CARE(5).
016100           MOVE 0.6200 TO ARB-BASE-SUPPRESSED(5).
016200           MOVE 0.8400 TO ARB-BASE-WITHIN-30(5).
016300           MOVE 2019 TO ARB-YEAR(6).
016400           MOVE 0.7300 TO ARB-BASE-IN-CARE(6).
016500           MOVE 0.6200 TO ARB-BASE-SUPPRESSED(6).
016600           MOVE 0.8500 TO ARB-BASE-WITHIN-30(6).
016700       100-EXIT.
016800           EXIT.
016900
017000       200-FIND-BASELINE-ROW.
017100           MOVE "N" TO PC-BASE-FOUND-SW.
017200           SET ARB-IDX TO 1.
017300           SEARCH ARB-ROW
017400               AT END
017500                  MOVE "N" TO PC-BASE-FOUND-SW
017600               WHEN ARB-YEAR(ARB-IDX) = PC-YEAR
017700                  MOVE "Y" TO PC-BASE-FOUND-SW.
017800       200-EXIT.
017900           EXIT.
018000
018100       300-TOLERANCE-TEST.
018200           COMPUTE WS-BASE-LOW  ROUNDED = WS-BASE-VALUE * 0.9.
018300           COMPUTE WS-BASE-HIGH ROUNDED = WS-BASE-VALUE * 1.1.
018400           IF PC-FRACTION(1) > WS-BASE-LOW
018500              AND PC-FRACTION(1) < WS-BASE-HIGH
018600              SET PC-PASS(1) TO TRUE
018700           ELSE
018800              SET PC-FAIL(1) TO TRUE.
018900       300-EXIT.
019000           EXIT.
019100
019200       400-ROUND-HALF-EVEN.
019300      ****** BANKER'S ROUNDING TO TWO DECIMALS - TIES GO TO EVEN
019400           COMPUTE WS-SCALED = PC-FRACTION(WS-ROW-SUB) * 10000.
019500           DIVIDE WS-SCALED BY 100 GIVING WS-QUOT
019600               REMAINDER WS-REM.
019700           IF WS-REM > 50
019800              ADD 1 TO WS-QUOT
019900           ELSE
020000              IF WS-REM = 50
020100                 DIVIDE WS-QUOT BY 2 GIVING WS-HALF
020200                    REMAINDER WS-HALF-REM
020300                 IF WS-HALF-REM NOT = 0
020400                    ADD 1 TO WS-QUOT.
020500           MOVE WS-QUOT TO WS-ROUNDED-HUNDREDTHS.
020600           COMPUTE PC-ROUNDED(WS-ROW-SUB) =
020700                WS-ROUNDED-HUNDREDTHS / 100.
020800       400-EXIT.
020900           EXIT.
