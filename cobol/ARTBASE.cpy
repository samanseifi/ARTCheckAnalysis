000100******************************************************************
000200* COPYBOOK ARTBASE                                               *
000300*        SOURCE LAYOUT(ARTCHEK.BASELINE.LOOKUP.TABLE)              *
000400*        LIBRARY(DDS0003.TEST.COPYLIB(ARTBASE))                   *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... HARD-CODED PUBLISHED CARE-CONTINUUM BASELINE FRACTIONS,     *
000800* ONE ROW PER CHECK YEAR 2014-2019, LOADED AT PCTCHEK START-UP    *
000900******************************************************************
001000* 030414JS  INITIAL BASELINE TABLE - YEARS 2014-2019 PER CDC PUB  030414JS
001100* 072619JS  ADDED ARB-YEAR-PACKED REDEFINE FOR AUDIT EXTRACT      072619JS
001200******************************************************************
001300 01  ART-BASELINE-TABLE.
001400     05  ARB-ROW OCCURS 6 TIMES
001500                INDEXED BY ARB-IDX.
001600         10  ARB-YEAR                PIC 9(4).
001700         10  ARB-YEAR-PACKED REDEFINES ARB-YEAR
001800                                      PIC 9(4) COMP-3.
001900         10  ARB-BASE-IN-CARE         PIC 9V9(4).
002000         10  ARB-BASE-SUPPRESSED      PIC 9V9(4).
002100         10  ARB-BASE-WITHIN-30       PIC 9V9(4).
002200     05  FILLER                       PIC X(04).
002300******************************************************************
002400* VALUES LOADED BY 100-LOAD-BASELINE-TABLE IN PCTCHEK - KEEP IN  *
002500* SYNC WITH THE PUBLISHED BASELINE TRIPLE IN SPEC REQUEST #ART17 *
002600******************************************************************
