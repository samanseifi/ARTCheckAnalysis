000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  QOIEXTR.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/91.
000700       DATE-COMPILED. 08/22/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    GIVEN ONE 11-FIELD QUANTITY-OF-INTEREST BLOCK (GENDER,       *
001200*    ORIENTATION AND ETHNICITY COUNTS FOR A SINGLE MONTHLY ROW)   *
001300*    AND A DEMOGRAPHIC SELECTOR, RETURNS THE SINGLE COUNT FOR     *
001400*    THAT DEMOGRAPHIC. CALLED FROM ARTROLUP ONCE PER QOI BLOCK    *
001500*    PER MONTHLY ROW DURING THE YEARLY ROLL-UP.                   *
001600*
001700*    CHANGE LOG
001800*    ----------
001900* 082291JS  INITIAL VERSION - TOTAL/WHITE/BLACK/OTHER/HISPANIC    082291JS
002000* 091091JS  CORRECTED HISPANIC TO SUM ALL THREE HISPANIC COLS     091091JS
002100* 042594TD  ADDED QE-ERROR-SW FOR UNDEFINED DEMOGRAPHIC NAMES     042594TD
002200* 112197MM  STANDARDIZED DEMOGRAPHIC LITERALS TO UPPER-CASE       112197MM
002300* 021498JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C      021498JS
002400* 081503TD  MOVED ERROR TEXT TO A WORKING-STORAGE MESSAGE AREA    081503TD
002500* 030409MM  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW LOADLIB   030409MM
002600* 091513JS  ADDED QE-DEMOGRAPHIC-A REDEFINE FOR AUDIT DISPLAY     091513JS
002700******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       COPY ARTMROW.
004050       77  QE-ERROR-MSG                 PIC X(40) VALUE SPACES.
004060       77  QE-ERROR-MSG-A REDEFINES QE-ERROR-MSG
004070                                        PIC X(20)
004080                                        OCCURS 2 TIMES.
004700
004800       LINKAGE SECTION.
004900       01  QE-DEMOGRAPHIC              PIC X(08).
005000       01  QE-DEMOGRAPHIC-A REDEFINES QE-DEMOGRAPHIC
005100                                        PIC X(08).
005200       01  QE-RETURN-COUNT             PIC 9(9) COMP.
005300       01  QE-RETURN-CD                PIC S9(4) COMP.
005400
005500       PROCEDURE DIVISION USING QOI-BLOCK-GENERIC, QE-DEMOGRAPHIC,
005600               QE-RETURN-COUNT, QE-RETURN-CD.
005700           MOVE ZERO TO QE-RETURN-COUNT, QE-RETURN-CD.
005800
005900           IF QE-DEMOGRAPHIC = "TOTAL"
006000              COMPUTE QE-RETURN-COUNT =
006100                   QOI-G-MALES + QOI-G-FEMALES
006200              GOBACK.
006300
006400           IF QE-DEMOGRAPHIC = "WHITE"
006500              MOVE QOI-G-WHITE-NH TO QE-RETURN-COUNT
006600              GOBACK.
006700
006800           IF QE-DEMOGRAPHIC = "BLACK"
006900              MOVE QOI-G-BLACK-NH TO QE-RETURN-COUNT
007000              GOBACK.
007100
007200           IF QE-DEMOGRAPHIC = "OTHER"
007300              MOVE QOI-G-OTHER-NH TO QE-RETURN-COUNT
007400              GOBACK.
007500
007600           IF QE-DEMOGRAPHIC = "HISPANIC"
007700              COMPUTE QE-RETURN-COUNT =
007800                   QOI-G-BLACK-HISP + QOI-G-WHITE-HISP
007900                   + QOI-G-OTHER-HISP
008000              GOBACK.
008100
008200      ******* DEMOGRAPHIC NAME NOT RECOGNIZED - SEE BUSINESS RULE
008300      ******* "DEMOGRAPHIC SELECTION" - FLAG IT AND RETURN ZERO
008400           STRING "DEMOGRAPHIC NAME " DELIMITED BY SIZE
008500               QE-DEMOGRAPHIC DELIMITED BY SPACE
008600               " IS NOT DEFINED!" DELIMITED BY SIZE
008700               INTO QE-ERROR-MSG.
008800           DISPLAY QE-ERROR-MSG.
008900           MOVE +8 TO QE-RETURN-CD.
009000           GOBACK.
