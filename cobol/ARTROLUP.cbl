000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ARTROLUP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/15/91.
000700       DATE-COMPILED. 08/15/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS A LIST OF ART-ROLLOUT SIMULATION
001300*          RESULT FILES (INFLIST) AND, FOR EACH ONE NAMED, READS
001400*          THE MONTHLY DATA ROWS IN THAT FILE, SELECTS THE ONE
001500*          DEMOGRAPHIC GROUP NAMED ON THE PARMCARD OUT OF EACH
001600*          ROW'S SIX QUANTITY-OF-INTEREST BLOCKS, AND ROLLS THE
001700*          MONTHLY DATA UP INTO ONE RECORD PER CALENDAR YEAR.
001800*
001900*          THE YEARLY RECORDS ARE WRITTEN TO THE YRNODE WORK
002000*          FILE FOR THE ARTCHEK STEP THAT FOLLOWS THIS ONE.
002100*
002200******************************************************************
002300*
002400               PARM FILE               -   DDS0003.ART.PARMCARD
002500*
002600               INPUT FILE LIST         -   DDS0003.ART.INFLIST
002700*
002800               ART ROLLOUT FILE(S)     -   DYNAMICALLY ALLOCATED
002900*                                          PER ENTRY IN INFLIST
003000*
003100               OUTPUT WORK FILE        -   DDS0003.ART.YRNODE
003200*
003300               DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG
003700*    ----------
003800* 081591JS  INITIAL VERSION - ONE FILE AT A TIME, TOTAL ONLY       081591JS
003900* 091191JS  ADDED INFLIST DRIVER - NO LONGER ONE ARTFILE PER JOB   091191JS
004000* 101592JS  CAP MONTHLY-NODE TABLE AT 600 ROWS PER INPUT FILE      101592JS
004100* 030894TD  MOVED TOKEN-TO-ROW MAPPING HERE FROM THE OLD SORT STEP 030894TD
004200* 071295JS  DEMOGRAPHIC SELECTION PUSHED DOWN TO QOIEXTR CALL      071295JS
004300* 112197MM  STANDARDIZED DEMOGRAPHIC LITERALS TO UPPER-CASE        112197MM
004400* 021498JS  Y2K REVIEW - ANCHOR-YEAR WIDENED TO 4 DIGITS, YEAR     021498JS
004500*           FORMULA RECHECKED FOR CENTURY ROLLOVER - NO CHANGE    021498JS
004600*           REQUIRED, ARITHMETIC IS ALREADY 4-DIGIT               021498JS
004700* 081503TD  WARNING MESSAGE ADDED FOR NON-TOTAL DEMOGRAPHIC RUNS  081503TD
004800* 030409MM  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW LOADLIB    030409MM
004900* 091513JS  ADDED DYNAMIC ALLOCATION OF ARTFILE VIA DD-NAME       091513JS
005000*           SUBSTITUTION, REPLACING ONE-DD-PER-STEP JCL           091513JS
005100* 040201JS  DROPPED SECTION-END TRAILER FLAG - ARTCHEK NOW PAIRS  040201JS
005200*           INFLIST TO YRNODE ITSELF, MATCH/MERGE CONTROL-BREAK   040201JS
005205*           STYLE                                                040201JS
005210* 110603TD  FIXED TOKEN-TO-ROW OFFSET IN 240-LOAD-ONE-ROW - ONLY   110603TD
005220*           4 RESERVED COLUMNS (3-6) WERE BEING SKIPPED INSTEAD   110603TD
005230*           OF 4 - EVERY QOI FIELD WAS ONE COLUMN OFF             110603TD
005240* 082206MM  REMOVED ABEND ON EMPTY INFLIST - JOB NOW WARNS AND    082206MM
005250*           ENDS NORMALLY WITH EMPTY OUTPUT, MATCHING BEHAVIOR    082206MM
005260*           OF THE ORIGINAL DESKTOP TOOL                         082206MM
005270* 021709TD  CORRECTED YRNODE RECORD LENGTH TO 110 - FD DID NOT    021709TD
005280*           AGREE WITH THE ARTYREC LAYOUT IT DESCRIBES            021709TD
005300******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600           SELECT PARMCARD
006700           ASSIGN TO UT-S-PARMCARD
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS PCFCODE.
007000
007100           SELECT INFLIST
007200           ASSIGN TO UT-S-INFLIST
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS IFCODE.
007500
007600      ****** THE DDNAME BELOW IS RE-POINTED AT A NEW ART ROLLOUT
007700      ****** RESULT FILE, ONE AT A TIME, BY DYNAMIC ALLOCATION
007800      ****** JUST BEFORE EACH OPEN - SEE 210-OPEN-ARTFILE
007900           SELECT ARTFILE
008000           ASSIGN TO DYNAMIC WS-ARTFILE-DDNAME
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS AFCODE.
008300
008400           SELECT YRNODE
008500           ASSIGN TO UT-S-YRNODE
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS OFCODE.
008800
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  SYSOUT
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 130 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS SYSOUT-REC.
009700       01  SYSOUT-REC  PIC X(130).
009800
009900      ****** ONE CARD IMAGE - ANCHOR YEAR, ANCHOR MONTH, DEMOGRAPHIC
010000       FD  PARMCARD
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 80 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS PARM-CARD-REC.
010600       01  PARM-CARD-REC.
010700           05  PM-ANCHOR-YEAR          PIC 9(4).
010800           05  PM-ANCHOR-MONTH         PIC 9(4).
010900           05  PM-DEMOGRAPHIC          PIC X(08).
011000           05  FILLER                  PIC X(64).
011100
011200      ****** ONE RECORD PER ART ROLLOUT RESULT FILE TO BE PROCESSED,
011300      ****** IN THE ORDER THE FILES ARE TO APPEAR IN THE REPORTS
011400       FD  INFLIST
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 44 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS INFLIST-REC.
012000       01  INFLIST-REC                 PIC X(44).
012100
012200      ****** ONE ART ROLLOUT RESULT FILE - 4 HEADER LINES FOLLOWED
012300      ****** BY ONE DATA ROW PER SIMULATED MONTH
012400       FD  ARTFILE
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 256 CHARACTERS
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS ARTFILE-REC.
013000       01  ARTFILE-REC                 PIC X(256).
013100
013200      ****** ONE RECORD PER CALENDAR YEAR, PER INPUT FILE - READ BY
013300      ****** THE ARTCHEK STEP THAT FOLLOWS THIS JOB STEP
013400       FD  YRNODE
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           RECORD CONTAINS 110 CHARACTERS
013800           BLOCK CONTAINS 0 RECORDS
013900           DATA RECORD IS YRNODE-REC.
014000       COPY ARTYREC.
014100
014200       WORKING-STORAGE SECTION.
014300       01  FILE-STATUS-CODES.
014400           05  PCFCODE                 PIC X(2).
014500               88  NO-MORE-PARMCARD  VALUE "10".
014600           05  IFCODE                  PIC X(2).
014700               88  NO-MORE-INFLIST   VALUE "10".
014800           05  AFCODE                  PIC X(2).
014900               88  NO-MORE-ARTFILE   VALUE "10".
015000           05  OFCODE                  PIC X(2).
015100               88  CODE-WRITE        VALUE SPACES.
015150           05  FILLER                  PIC X(02).
015200
015300       COPY ARTMROW.
015400
015500       01  WS-ARTFILE-DSN-FIELDS.
015600           05  WS-ARTFILE-DDNAME       PIC X(44).
015700           05  WS-ARTFILE-DDNAME-A REDEFINES WS-ARTFILE-DDNAME
015800                                        PIC X(08).
015810           05  FILLER                  PIC X(04).
015900
016000       01  MONTHLY-NODE-TABLE.
016100           05  MNT-COUNT               PIC 9(4) COMP VALUE ZERO.
016200           05  MNT-ROW OCCURS 600 TIMES INDEXED BY MNT-IDX,
016300                                                   MNT-IDX2.
016400               10  MNT-TIME-MONTH       PIC 9(9) COMP.
016500               10  MNT-POPULATION       PIC 9(9) COMP.
016600               10  MNT-INFECTED         PIC 9(9) COMP.
016700               10  MNT-DETECTED         PIC 9(9) COMP.
016800               10  MNT-IN-CARE          PIC 9(9) COMP.
016900               10  MNT-NEW-DIAGNOSIS    PIC 9(9) COMP.
017000               10  MNT-ENROLLED-30      PIC 9(9) COMP.
017100               10  MNT-SUPPRESSED-VL    PIC 9(9) COMP.
017110               10  FILLER               PIC X(04).
017200
017300       01  ROLL-UP-ACCUMULATORS.
017400           05  WS-NEW-DIAG-ACC         PIC 9(9) COMP.
017500           05  WS-ENROLL-ACC           PIC 9(9) COMP.
017600           05  WS-CURRENT-YEAR         PIC 9(4) COMP.
017700           05  WS-CURRENT-YEAR-A REDEFINES WS-CURRENT-YEAR
017800                                        PIC X(02).
017810           05  WS-LAST-ROLLUP-NODE     PIC 9(4) COMP.
017900           05  WS-SNAP-SUB             PIC 9(4) COMP.
017910           05  WS-DEC-TEST-REM         PIC 9(4) COMP.
017920           05  WS-ANCHOR-FLOOR         PIC 9(4) COMP.
017930           05  WS-TIME-FLOOR           PIC 9(4) COMP.
017940           05  FILLER                  PIC X(04).
018100
018120       77  WS-SKIP-SUB                 PIC 9(2) COMP VALUE ZERO.
018140       77  MORE-ARTFILE-SW              PIC X(01) VALUE "Y".
018145           88  NO-MORE-ARTLINES             VALUE "N".
018150       01  PL-TOKEN-TABLE.
018160           05  PL-TOKEN OCCURS 72 TIMES
018170                                        PIC 9(9) COMP.
018175           05  FILLER                  PIC X(04).
018180
018200       01  MISC-WS-FLDS.
018400           05  WS-QE-RETURN-COUNT      PIC 9(9) COMP.
018500           05  WS-QE-RETURN-CD         PIC S9(4) COMP.
018600           05  WS-PL-TOKEN-COUNT       PIC 9(4) COMP.
018700           05  WS-PL-RETURN-CD         PIC S9(4) COMP.
018800           05  WS-ARG-ERROR-SW         PIC X(01) VALUE "N".
018900               88  PARM-ARGS-INVALID     VALUE "Y".
019000               88  PARM-ARGS-VALID       VALUE "N".
019050           05  FILLER                  PIC X(04).
019100
019200       01  FLAGS-AND-SWITCHES.
019300           05  MORE-INFLIST-SW         PIC X(01) VALUE "Y".
019400               88  NO-MORE-INFILES    VALUE "N".
019650           05  FILLER                  PIC X(04).
019700
019800       COPY ABENDREC.
019900
020000       LINKAGE SECTION.
020100
020200       PROCEDURE DIVISION.
020300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400           PERFORM 100-MAINLINE THRU 100-EXIT
020500                   UNTIL NO-MORE-INFILES.
020600           PERFORM 999-CLEANUP THRU 999-EXIT.
020700           MOVE +0 TO RETURN-CODE.
020800           GOBACK.
020900
021000       000-HOUSEKEEPING.
021100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200           DISPLAY "******** BEGIN JOB ARTROLUP ********".
021300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400           PERFORM 810-READ-PARMCARD THRU 810-EXIT.
021500           PERFORM 820-VALIDATE-PARMS THRU 820-EXIT.
021900           PERFORM 900-READ-INFLIST THRU 900-EXIT.
021950      ****** BUSINESS RULE - EMPTY-INFLIST CHECK. THIS IS A WARNING
021960      ****** ONLY - THE ORIGINAL TOOL WRITES EMPTY REPORTS AND ENDS
021970      ****** NORMALLY WHEN NO INPUT FILES ARE NAMED, SO NEITHER DO WE
021980      ****** ABORT HERE
022000           IF NO-MORE-INFILES
022100              DISPLAY "*** WARNING - INFLIST HAS NO ENTRIES".
022300       000-EXIT.
022400           EXIT.
022500
022600       810-READ-PARMCARD.
022700           MOVE "810-READ-PARMCARD" TO PARA-NAME.
022800           READ PARMCARD INTO PARM-CARD-REC
022900               AT END
023000                  MOVE "Y" TO WS-ARG-ERROR-SW
023100                  GO TO 810-EXIT
023200           END-READ.
023300       810-EXIT.
023400           EXIT.
023500
023600       820-VALIDATE-PARMS.
023700           MOVE "820-VALIDATE-PARMS" TO PARA-NAME.
023800      ****** BUSINESS RULE - MISSING-PARAMETER CHECK. THIS IS A
023810      ****** WARNING ONLY - THE ORIGINAL TOOL DOES NOT ABORT THE
023820      ****** RUN WHEN PARAMETERS ARE SHORT, SO NEITHER DO WE
023900           IF PM-ANCHOR-YEAR NOT NUMERIC
024000              OR PM-ANCHOR-MONTH NOT NUMERIC
024100              OR PM-DEMOGRAPHIC = SPACES
024200              DISPLAY "ERR: NOT ENOUGH COMMAND ARGUMENT!"
024300              GO TO 820-EXIT.
024500      ****** BUSINESS RULE - NON-TOTAL DEMOGRAPHIC WARNING
024600           IF PM-DEMOGRAPHIC NOT = "TOTAL"
024700              DISPLAY "*** WARNING - RUNNING FOR DEMOGRAPHIC: "
024800                 PM-DEMOGRAPHIC.
024900       820-EXIT.
025000           EXIT.
025100
025200       100-MAINLINE.
025300           MOVE "100-MAINLINE" TO PARA-NAME.
025400           PERFORM 200-PROCESS-ONE-FILE THRU 200-EXIT.
025500           PERFORM 900-READ-INFLIST THRU 900-EXIT.
025600       100-EXIT.
025700           EXIT.
025800
025900       200-PROCESS-ONE-FILE.
026000           MOVE "200-PROCESS-ONE-FILE" TO PARA-NAME.
026100           MOVE ZERO TO MNT-COUNT.
026200           PERFORM 210-OPEN-ARTFILE THRU 210-EXIT.
026300           PERFORM 220-SKIP-HEADER-LINES THRU 220-EXIT.
026400           PERFORM 920-READ-ARTFILE THRU 920-EXIT.
026500           PERFORM 230-BUILD-ONE-NODE THRU 230-EXIT
026600               UNTIL NO-MORE-ARTLINES.
026700           CLOSE ARTFILE.
026800           PERFORM 300-YEARLY-ROLLUP THRU 300-EXIT.
026900       200-EXIT.
027000           EXIT.
027100
027200       210-OPEN-ARTFILE.
027300           MOVE "210-OPEN-ARTFILE" TO PARA-NAME.
027400           MOVE INFLIST-REC TO WS-ARTFILE-DDNAME.
027500           OPEN INPUT ARTFILE.
027600           IF AFCODE NOT = "00"
027700              MOVE "UNABLE TO OPEN ART ROLLOUT FILE" TO
027800                                     ABEND-REASON
027900              GO TO 1000-ABEND-RTN.
028000       210-EXIT.
028100           EXIT.
028200
028300       220-SKIP-HEADER-LINES.
028400           MOVE "220-SKIP-HEADER-LINES" TO PARA-NAME.
028500           PERFORM 225-SKIP-ONE-HEADER-LINE THRU 225-EXIT
028600               VARYING WS-SKIP-SUB FROM 1 BY 1
028700               UNTIL WS-SKIP-SUB > 4.
028800       220-EXIT.
028900           EXIT.
029000
029100       225-SKIP-ONE-HEADER-LINE.
029200           READ ARTFILE
029300               AT END MOVE "N" TO MORE-ARTFILE-SW.
029330      ****** OUT-OF-BALANCE - A ROLLOUT FILE SHORTER THAN ITS OWN
029360      ****** 4-LINE HEADER HAS NO DATA ROWS TO PROCESS AT ALL
029500       225-EXIT.
029600           EXIT.
029700
029800       230-BUILD-ONE-NODE.
029900           MOVE "230-BUILD-ONE-NODE" TO PARA-NAME.
030000           CALL 'PARSLINE' USING ARTFILE-REC, WS-PL-TOKEN-COUNT,
030100               PL-TOKEN-TABLE, WS-PL-RETURN-CD.
030200           IF WS-PL-RETURN-CD = ZERO
030300              AND WS-PL-TOKEN-COUNT > ZERO
030400              PERFORM 240-LOAD-ONE-ROW THRU 240-EXIT.
030500           PERFORM 920-READ-ARTFILE THRU 920-EXIT.
030600       230-EXIT.
030700           EXIT.
030800
030900       240-LOAD-ONE-ROW.
031000           MOVE "240-LOAD-ONE-ROW" TO PARA-NAME.
031100           IF MNT-COUNT = 600
031200              MOVE "MONTHLY-NODE-TABLE OVERFLOW" TO ABEND-REASON
031300              GO TO 1000-ABEND-RTN.
031400           ADD 1 TO MNT-COUNT.
031500           SET MNT-IDX TO MNT-COUNT.
031600      ****** MAP THE 72-COLUMN TOKEN ROW ONTO THE MONTHLY-ROW LAYOUT
031700           MOVE PL-TOKEN(1)  TO AMR-TIME-MONTH.
031800           MOVE PL-TOKEN(2)  TO AMR-POPULATION.
031900      ****** COLUMNS 3-6 (RESERVED) ARE NOT USED BY THIS PROGRAM
032000           MOVE PL-TOKEN(7)  TO AMR-INF-MALES.
032100           MOVE PL-TOKEN(8)  TO AMR-INF-FEMALES.
032200           MOVE PL-TOKEN(9)  TO AMR-INF-MSM.
032300           MOVE PL-TOKEN(10) TO AMR-INF-MSMW.
032400           MOVE PL-TOKEN(11) TO AMR-INF-MSW.
032500           MOVE PL-TOKEN(12) TO AMR-INF-BLACK-NH.
032600           MOVE PL-TOKEN(13) TO AMR-INF-BLACK-HISP.
032700           MOVE PL-TOKEN(14) TO AMR-INF-WHITE-NH.
032800           MOVE PL-TOKEN(15) TO AMR-INF-WHITE-HISP.
032900           MOVE PL-TOKEN(16) TO AMR-INF-OTHER-NH.
033000           MOVE PL-TOKEN(17) TO AMR-INF-OTHER-HISP.
033100           MOVE PL-TOKEN(18) TO AMR-DET-MALES.
033200           MOVE PL-TOKEN(19) TO AMR-DET-FEMALES.
033300           MOVE PL-TOKEN(20) TO AMR-DET-MSM.
033400           MOVE PL-TOKEN(21) TO AMR-DET-MSMW.
033500           MOVE PL-TOKEN(22) TO AMR-DET-MSW.
033600           MOVE PL-TOKEN(23) TO AMR-DET-BLACK-NH.
033700           MOVE PL-TOKEN(24) TO AMR-DET-BLACK-HISP.
033800           MOVE PL-TOKEN(25) TO AMR-DET-WHITE-NH.
033900           MOVE PL-TOKEN(26) TO AMR-DET-WHITE-HISP.
034000           MOVE PL-TOKEN(27) TO AMR-DET-OTHER-NH.
034100           MOVE PL-TOKEN(28) TO AMR-DET-OTHER-HISP.
034200           MOVE PL-TOKEN(29) TO AMR-CARE-MALES.
034300           MOVE PL-TOKEN(30) TO AMR-CARE-FEMALES.
034400           MOVE PL-TOKEN(31) TO AMR-CARE-MSM.
034500           MOVE PL-TOKEN(32) TO AMR-CARE-MSMW.
034600           MOVE PL-TOKEN(33) TO AMR-CARE-MSW.
034700           MOVE PL-TOKEN(34) TO AMR-CARE-BLACK-NH.
034800           MOVE PL-TOKEN(35) TO AMR-CARE-BLACK-HISP.
034900           MOVE PL-TOKEN(36) TO AMR-CARE-WHITE-NH.
035000           MOVE PL-TOKEN(37) TO AMR-CARE-WHITE-HISP.
035100           MOVE PL-TOKEN(38) TO AMR-CARE-OTHER-NH.
035200           MOVE PL-TOKEN(39) TO AMR-CARE-OTHER-HISP.
035300           MOVE PL-TOKEN(40) TO AMR-NDX-MALES.
035400           MOVE PL-TOKEN(41) TO AMR-NDX-FEMALES.
035500           MOVE PL-TOKEN(42) TO AMR-NDX-MSM.
035600           MOVE PL-TOKEN(43) TO AMR-NDX-MSMW.
035700           MOVE PL-TOKEN(44) TO AMR-NDX-MSW.
035800           MOVE PL-TOKEN(45) TO AMR-NDX-BLACK-NH.
035900           MOVE PL-TOKEN(46) TO AMR-NDX-BLACK-HISP.
036000           MOVE PL-TOKEN(47) TO AMR-NDX-WHITE-NH.
036100           MOVE PL-TOKEN(48) TO AMR-NDX-WHITE-HISP.
036200           MOVE PL-TOKEN(49) TO AMR-NDX-OTHER-NH.
036300           MOVE PL-TOKEN(50) TO AMR-NDX-OTHER-HISP.
036400           MOVE PL-TOKEN(51) TO AMR-E30-MALES.
036500           MOVE PL-TOKEN(52) TO AMR-E30-FEMALES.
036600           MOVE PL-TOKEN(53) TO AMR-E30-MSM.
036700           MOVE PL-TOKEN(54) TO AMR-E30-MSMW.
036800           MOVE PL-TOKEN(55) TO AMR-E30-MSW.
036900           MOVE PL-TOKEN(56) TO AMR-E30-BLACK-NH.
037000           MOVE PL-TOKEN(57) TO AMR-E30-BLACK-HISP.
037100           MOVE PL-TOKEN(58) TO AMR-E30-WHITE-NH.
037200           MOVE PL-TOKEN(59) TO AMR-E30-WHITE-HISP.
037300           MOVE PL-TOKEN(60) TO AMR-E30-OTHER-NH.
037400           MOVE PL-TOKEN(61) TO AMR-E30-OTHER-HISP.
037500           MOVE PL-TOKEN(62) TO AMR-SVL-MALES.
037600           MOVE PL-TOKEN(63) TO AMR-SVL-FEMALES.
037700           MOVE PL-TOKEN(64) TO AMR-SVL-MSM.
037800           MOVE PL-TOKEN(65) TO AMR-SVL-MSMW.
037900           MOVE PL-TOKEN(66) TO AMR-SVL-MSW.
038000           MOVE PL-TOKEN(67) TO AMR-SVL-BLACK-NH.
038100           MOVE PL-TOKEN(68) TO AMR-SVL-BLACK-HISP.
038200           MOVE PL-TOKEN(69) TO AMR-SVL-WHITE-NH.
038300           MOVE PL-TOKEN(70) TO AMR-SVL-WHITE-HISP.
038400           MOVE PL-TOKEN(71) TO AMR-SVL-OTHER-NH.
038500           MOVE PL-TOKEN(72) TO AMR-SVL-OTHER-HISP.
038600           MOVE AMR-TIME-MONTH  TO MNT-TIME-MONTH(MNT-IDX).
038700           MOVE AMR-POPULATION  TO MNT-POPULATION(MNT-IDX).
038800      ****** DEMOGRAPHIC SELECTION - ONE QOIEXTR CALL PER QOI BLOCK
038900           CALL 'QOIEXTR' USING AMR-INFECTED-BLK, PM-DEMOGRAPHIC,
039000               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
039100           MOVE WS-QE-RETURN-COUNT TO MNT-INFECTED(MNT-IDX).
039200           CALL 'QOIEXTR' USING AMR-DETECTED-BLK, PM-DEMOGRAPHIC,
039300               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
039400           MOVE WS-QE-RETURN-COUNT TO MNT-DETECTED(MNT-IDX).
039500           CALL 'QOIEXTR' USING AMR-IN-CARE-BLK, PM-DEMOGRAPHIC,
039600               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
039700           MOVE WS-QE-RETURN-COUNT TO MNT-IN-CARE(MNT-IDX).
039800           CALL 'QOIEXTR' USING AMR-NEW-DIAG-BLK, PM-DEMOGRAPHIC,
039900               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
040000           MOVE WS-QE-RETURN-COUNT TO MNT-NEW-DIAGNOSIS(MNT-IDX).
040100           CALL 'QOIEXTR' USING AMR-ENROLL30-BLK, PM-DEMOGRAPHIC,
040200               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
040300           MOVE WS-QE-RETURN-COUNT TO MNT-ENROLLED-30(MNT-IDX).
040400           CALL 'QOIEXTR' USING AMR-SUPPR-VL-BLK, PM-DEMOGRAPHIC,
040500               WS-QE-RETURN-COUNT, WS-QE-RETURN-CD.
040600           MOVE WS-QE-RETURN-COUNT TO MNT-SUPPRESSED-VL(MNT-IDX).
040700           IF WS-QE-RETURN-CD NOT = ZERO
040800              MOVE "UNDEFINED DEMOGRAPHIC NAME ON PARMCARD" TO
040900                                     ABEND-REASON
041000              GO TO 1000-ABEND-RTN.
041100       240-EXIT.
041200           EXIT.
041300
041400       300-YEARLY-ROLLUP.
041500           MOVE "300-YEARLY-ROLLUP" TO PARA-NAME.
041600           MOVE ZERO TO WS-NEW-DIAG-ACC, WS-ENROLL-ACC.
041610           DIVIDE PM-ANCHOR-MONTH BY 12 GIVING WS-ANCHOR-FLOOR.
041620           MOVE ZERO TO WS-LAST-ROLLUP-NODE.
041630           IF MNT-COUNT > 4
041640              COMPUTE WS-LAST-ROLLUP-NODE = MNT-COUNT - 4.
041700           PERFORM 310-ROLLUP-ONE-NODE THRU 310-EXIT
041800               VARYING MNT-IDX FROM 1 BY 1
041900               UNTIL MNT-IDX > WS-LAST-ROLLUP-NODE.
042000       300-EXIT.
042100           EXIT.
042200
042300       310-ROLLUP-ONE-NODE.
042400      ****** BATCH FLOW - ACCUMULATE THE TWO FLOW QUANTITIES EVERY
042500      ****** MONTH, REGARDLESS OF WHETHER THIS NODE IS A DECEMBER
042600           ADD MNT-NEW-DIAGNOSIS(MNT-IDX) TO WS-NEW-DIAG-ACC.
042700           ADD MNT-ENROLLED-30(MNT-IDX)   TO WS-ENROLL-ACC.
042800
042900      ****** BATCH FLOW - DECEMBER-NODE DETECTION (NO REMAINDER)
043000           DIVIDE MNT-TIME-MONTH(MNT-IDX) BY 12
043100               GIVING WS-TIME-FLOOR
043150               REMAINDER WS-DEC-TEST-REM.
043200           IF WS-DEC-TEST-REM NOT = ZERO
043300              GO TO 310-EXIT.
043390           PERFORM 320-CHECK-DECEMBER-NODE THRU 320-EXIT.
043400       310-EXIT.
043500           EXIT.
043600
043700       320-CHECK-DECEMBER-NODE.
043800      ****** BATCH FLOW - THE "TWO-MONTHS-LATER" SNAPSHOT NODE
043900           MOVE MNT-IDX TO WS-SNAP-SUB.
044000           ADD 2 TO WS-SNAP-SUB.
044100           IF WS-SNAP-SUB > MNT-COUNT
044200              GO TO 320-EXIT.
044250      ****** PULL THE JAN/FEB FLOW QUANTITIES FORWARD INTO THIS
044260      ****** YEAR'S ACCUMULATORS BEFORE THE YEAR IS CLOSED OUT
044270           ADD MNT-NEW-DIAGNOSIS(MNT-IDX + 1) TO WS-NEW-DIAG-ACC.
044280           ADD MNT-ENROLLED-30(MNT-IDX + 1)   TO WS-ENROLL-ACC.
044290           ADD MNT-NEW-DIAGNOSIS(WS-SNAP-SUB) TO WS-NEW-DIAG-ACC.
044295           ADD MNT-ENROLLED-30(WS-SNAP-SUB)   TO WS-ENROLL-ACC.
044300           SET MNT-IDX2 TO WS-SNAP-SUB.
044400
044500      ****** BATCH FLOW - YEAR FORMULA - USES THE SNAPSHOT NODE'S
044510      ****** OWN TIME-MONTH, NOT THE DECEMBER NODE'S
044520           DIVIDE MNT-TIME-MONTH(MNT-IDX2) BY 12
044530               GIVING WS-TIME-FLOOR.
044600           COMPUTE WS-CURRENT-YEAR =
044700               PM-ANCHOR-YEAR - WS-ANCHOR-FLOOR + WS-TIME-FLOOR.
045000
045100           MOVE WS-CURRENT-YEAR     TO ARY-YEAR.
045200           MOVE INFLIST-REC         TO ARY-SOURCE-FILE-NAME.
045300           MOVE MNT-INFECTED(MNT-IDX2)     TO ARY-INFECTED.
045400           MOVE MNT-DETECTED(MNT-IDX2)     TO ARY-DETECTED.
045500           MOVE MNT-IN-CARE(MNT-IDX2)      TO ARY-IN-CARE.
045600           MOVE WS-NEW-DIAG-ACC             TO ARY-NEW-DIAGNOSIS.
045700           MOVE WS-ENROLL-ACC               TO ARY-ENROLLED-30.
045800           MOVE MNT-SUPPRESSED-VL(MNT-IDX2) TO ARY-SUPPRESSED-VL.
045900           PERFORM 700-WRITE-YRNODE THRU 700-EXIT.
046000
046100      ****** RESET THE FLOW ACCUMULATORS FOR THE YEAR ABOUT TO START
046200           MOVE ZERO TO WS-NEW-DIAG-ACC, WS-ENROLL-ACC.
046300       320-EXIT.
046400           EXIT.
046500
046600       700-WRITE-YRNODE.
046700           MOVE "700-WRITE-YRNODE" TO PARA-NAME.
046800           MOVE ARY-SOURCE-FILE-NAME TO YRN-SOURCE-FILE-NAME.
046900           MOVE ARY-YEAR             TO YRN-YEAR.
047000           MOVE ARY-INFECTED         TO YRN-INFECTED.
047100           MOVE ARY-DETECTED         TO YRN-DETECTED.
047200           MOVE ARY-IN-CARE          TO YRN-IN-CARE.
047300           MOVE ARY-NEW-DIAGNOSIS    TO YRN-NEW-DIAGNOSIS.
047400           MOVE ARY-ENROLLED-30      TO YRN-ENROLLED-30.
047500           MOVE ARY-SUPPRESSED-VL    TO YRN-SUPPRESSED-VL.
047600           WRITE YRNODE-REC.
047700       700-EXIT.
047800           EXIT.
047900
048000       800-OPEN-FILES.
048100           MOVE "800-OPEN-FILES" TO PARA-NAME.
048200           OPEN INPUT PARMCARD, INFLIST.
048300           OPEN OUTPUT YRNODE, SYSOUT.
048400       800-EXIT.
048500           EXIT.
048600
048700       850-CLOSE-FILES.
048800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
048900           CLOSE PARMCARD, INFLIST, YRNODE, SYSOUT.
049000       850-EXIT.
049100           EXIT.
049200
049300       900-READ-INFLIST.
049400           MOVE "900-READ-INFLIST" TO PARA-NAME.
049500           READ INFLIST
049600               AT END MOVE "N" TO MORE-INFLIST-SW
049700               GO TO 900-EXIT
049800           END-READ.
049900       900-EXIT.
050000           EXIT.
050100
050200       920-READ-ARTFILE.
050300           MOVE "920-READ-ARTFILE" TO PARA-NAME.
050400           READ ARTFILE
050500               AT END MOVE "N" TO MORE-ARTFILE-SW
050600           END-READ.
050700       920-EXIT.
050800           EXIT.
050900
051000       999-CLEANUP.
051100           MOVE "999-CLEANUP" TO PARA-NAME.
051200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051300           DISPLAY "** INPUT FILES PROCESSED **".
051400           DISPLAY "******** NORMAL END OF JOB ARTROLUP ********".
051500       999-EXIT.
051600           EXIT.
051700
051800       1000-ABEND-RTN.
051900           WRITE SYSOUT-REC FROM ABEND-REC.
052000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052100           DISPLAY "*** ABNORMAL END OF JOB - ARTROLUP ***"
052200               UPON CONSOLE.
052300           DIVIDE ZERO-VAL INTO ONE-VAL.
