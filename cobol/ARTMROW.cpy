000100******************************************************************
000200* COPYBOOK ARTMROW                                               *
000300*        SOURCE LAYOUT(ARTROLUP.MONTHLY.DATA.ROW)                 *
000400*        LIBRARY(DDS0003.TEST.COPYLIB(ARTMROW))                   *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... LAYS OUT ONE MONTHLY ROW OF AN ART-ROLLOUT RESULT FILE,     *
000800* ONE ENTRY OF THE IN-MEMORY MONTHLY-NODE TABLE BUILT BY ARTROLUP *
000900******************************************************************
001000* 082091JS  INITIAL LAYOUT - 72 UNSIGNED COLUMNS PER MONTHLY ROW  073091JS
001100* 040894JS  ADDED AMR-TIME-MONTH-A REDEFINE FOR SORT-CARD WORK    040894JS
001200******************************************************************
001300 01  ART-MONTHLY-ROW.
001400     05  AMR-TIME-MONTH              PIC 9(9) COMP.
001500     05  AMR-TIME-MONTH-A REDEFINES AMR-TIME-MONTH
001600                                      PIC X(4).
001700     05  AMR-POPULATION              PIC 9(9) COMP.
001800     05  AMR-RESERVED-COLS.
001900         10  AMR-RESERVED            PIC 9(9) COMP
002000                                      OCCURS 4 TIMES.
002100*    ----------------------------------------------------------
002200*    QOI BLOCK 1 - NUMBER INFECTED (COLS 6-16)
002300*    ----------------------------------------------------------
002400     05  AMR-INFECTED-BLK.
002500         10  AMR-INF-MALES           PIC 9(9) COMP.
002600         10  AMR-INF-FEMALES         PIC 9(9) COMP.
002700         10  AMR-INF-MSM             PIC 9(9) COMP.
002800         10  AMR-INF-MSMW            PIC 9(9) COMP.
002900         10  AMR-INF-MSW             PIC 9(9) COMP.
003000         10  AMR-INF-BLACK-NH        PIC 9(9) COMP.
003100         10  AMR-INF-BLACK-HISP      PIC 9(9) COMP.
003200         10  AMR-INF-WHITE-NH        PIC 9(9) COMP.
003300         10  AMR-INF-WHITE-HISP      PIC 9(9) COMP.
003400         10  AMR-INF-OTHER-NH        PIC 9(9) COMP.
003500         10  AMR-INF-OTHER-HISP      PIC 9(9) COMP.
003600*    ----------------------------------------------------------
003700*    QOI BLOCK 2 - NUMBER DETECTED/DIAGNOSED, CUMULATIVE STOCK
003800*    ----------------------------------------------------------
003900     05  AMR-DETECTED-BLK.
004000         10  AMR-DET-MALES           PIC 9(9) COMP.
004100         10  AMR-DET-FEMALES         PIC 9(9) COMP.
004200         10  AMR-DET-MSM             PIC 9(9) COMP.
004300         10  AMR-DET-MSMW            PIC 9(9) COMP.
004400         10  AMR-DET-MSW             PIC 9(9) COMP.
004500         10  AMR-DET-BLACK-NH        PIC 9(9) COMP.
004600         10  AMR-DET-BLACK-HISP      PIC 9(9) COMP.
004700         10  AMR-DET-WHITE-NH        PIC 9(9) COMP.
004800         10  AMR-DET-WHITE-HISP      PIC 9(9) COMP.
004900         10  AMR-DET-OTHER-NH        PIC 9(9) COMP.
005000         10  AMR-DET-OTHER-HISP      PIC 9(9) COMP.
005100*    ----------------------------------------------------------
005200*    QOI BLOCK 3 - NUMBER CURRENTLY IN CARE
005300*    ----------------------------------------------------------
005400     05  AMR-IN-CARE-BLK.
005500         10  AMR-CARE-MALES          PIC 9(9) COMP.
005600         10  AMR-CARE-FEMALES        PIC 9(9) COMP.
005700         10  AMR-CARE-MSM            PIC 9(9) COMP.
005800         10  AMR-CARE-MSMW           PIC 9(9) COMP.
005900         10  AMR-CARE-MSW            PIC 9(9) COMP.
006000         10  AMR-CARE-BLACK-NH       PIC 9(9) COMP.
006100         10  AMR-CARE-BLACK-HISP     PIC 9(9) COMP.
006200         10  AMR-CARE-WHITE-NH       PIC 9(9) COMP.
006300         10  AMR-CARE-WHITE-HISP     PIC 9(9) COMP.
006400         10  AMR-CARE-OTHER-NH       PIC 9(9) COMP.
006500         10  AMR-CARE-OTHER-HISP     PIC 9(9) COMP.
006600*    ----------------------------------------------------------
006700*    QOI BLOCK 4 - NEW DIAGNOSES THIS MONTH (FLOW QUANTITY)
006800*    ----------------------------------------------------------
006900     05  AMR-NEW-DIAG-BLK.
007000         10  AMR-NDX-MALES           PIC 9(9) COMP.
007100         10  AMR-NDX-FEMALES         PIC 9(9) COMP.
007200         10  AMR-NDX-MSM             PIC 9(9) COMP.
007300         10  AMR-NDX-MSMW            PIC 9(9) COMP.
007400         10  AMR-NDX-MSW             PIC 9(9) COMP.
007500         10  AMR-NDX-BLACK-NH        PIC 9(9) COMP.
007600         10  AMR-NDX-BLACK-HISP      PIC 9(9) COMP.
007700         10  AMR-NDX-WHITE-NH        PIC 9(9) COMP.
007800         10  AMR-NDX-WHITE-HISP      PIC 9(9) COMP.
007900         10  AMR-NDX-OTHER-NH        PIC 9(9) COMP.
008000         10  AMR-NDX-OTHER-HISP      PIC 9(9) COMP.
008100*    ----------------------------------------------------------
008200*    QOI BLOCK 5 - NEWLY DIAGNOSED ENROLLED WITHIN 30 DAYS
008300*    (FLOW QUANTITY)
008400*    ----------------------------------------------------------
008500     05  AMR-ENROLL30-BLK.
008600         10  AMR-E30-MALES           PIC 9(9) COMP.
008700         10  AMR-E30-FEMALES         PIC 9(9) COMP.
008800         10  AMR-E30-MSM             PIC 9(9) COMP.
008900         10  AMR-E30-MSMW            PIC 9(9) COMP.
009000         10  AMR-E30-MSW             PIC 9(9) COMP.
009100         10  AMR-E30-BLACK-NH        PIC 9(9) COMP.
009200         10  AMR-E30-BLACK-HISP      PIC 9(9) COMP.
009300         10  AMR-E30-WHITE-NH        PIC 9(9) COMP.
009400         10  AMR-E30-WHITE-HISP      PIC 9(9) COMP.
009500         10  AMR-E30-OTHER-NH        PIC 9(9) COMP.
009600         10  AMR-E30-OTHER-HISP      PIC 9(9) COMP.
009700*    ----------------------------------------------------------
009800*    QOI BLOCK 6 - NUMBER WITH SUPPRESSED VIRAL LOAD
009900*    ----------------------------------------------------------
010000     05  AMR-SUPPR-VL-BLK.
010100         10  AMR-SVL-MALES           PIC 9(9) COMP.
010200         10  AMR-SVL-FEMALES         PIC 9(9) COMP.
010300         10  AMR-SVL-MSM             PIC 9(9) COMP.
010400         10  AMR-SVL-MSMW            PIC 9(9) COMP.
010500         10  AMR-SVL-MSW             PIC 9(9) COMP.
010600         10  AMR-SVL-BLACK-NH        PIC 9(9) COMP.
010700         10  AMR-SVL-BLACK-HISP      PIC 9(9) COMP.
010800         10  AMR-SVL-WHITE-NH        PIC 9(9) COMP.
010900         10  AMR-SVL-WHITE-HISP      PIC 9(9) COMP.
011000         10  AMR-SVL-OTHER-NH        PIC 9(9) COMP.
011100         10  AMR-SVL-OTHER-HISP      PIC 9(9) COMP.
011200     05  FILLER                      PIC X(06).
011300******************************************************************
011400* GENERIC QOI-BLOCK TEMPLATE - USED AS THE LINKAGE-SECTION VIEW  *
011500* OF WHICHEVER OF THE SIX BLOCKS ABOVE IS PASSED TO QOIEXTR      *
011600******************************************************************
011700 01  QOI-BLOCK-GENERIC.
011800     05  QOI-G-MALES                 PIC 9(9) COMP.
011900     05  QOI-G-FEMALES               PIC 9(9) COMP.
012000     05  QOI-G-MSM                   PIC 9(9) COMP.
012100     05  QOI-G-MSMW                  PIC 9(9) COMP.
012200     05  QOI-G-MSW                   PIC 9(9) COMP.
012300     05  QOI-G-BLACK-NH              PIC 9(9) COMP.
012400     05  QOI-G-BLACK-HISP            PIC 9(9) COMP.
012500     05  QOI-G-WHITE-NH              PIC 9(9) COMP.
012600     05  QOI-G-WHITE-HISP            PIC 9(9) COMP.
012700     05  QOI-G-OTHER-NH              PIC 9(9) COMP.
012800     05  QOI-G-OTHER-HISP            PIC 9(9) COMP.
