000100******************************************************************
000200* COPYBOOK ARTYREC                                               *
000300*        SOURCE LAYOUT(ARTROLUP.YEARLY.AGGREGATE.RECORD)          *
000400*        LIBRARY(DDS0003.TEST.COPYLIB(ARTYREC))                   *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... ONE RECORD PER CALENDAR YEAR, PER INPUT FILE, WRITTEN BY    *
000800* ARTROLUP TO THE YRNODE WORK FILE AND READ BY ARTCHEK            *
000900******************************************************************
001000* 091591JS  INITIAL LAYOUT FOR YRNODE WORK FILE                   091591JS
001100* 051396JS  ADDED ARY-YEAR-ALPHA REDEFINE FOR RPT HEADER KEY      051396JS
001200* 112398JS  Y2K - WIDENED ARY-YEAR TO 4 DIGITS, NO 2-DIGIT VIEW   112398JS
001250* 040201JS  DROPPED SECTION-END SWITCH - ARTCHEK NOW DRIVES ITS   040201JS
001260*           SECTION BREAKS OFF INFLIST, NOT A TRAILER FLAG HERE   040201JS
001300******************************************************************
001400 01  ART-YEARLY-RECORD.
001500     05  ARY-SOURCE-FILE-NAME        PIC X(44).
001900     05  ARY-YEAR                    PIC 9(4) COMP.
002000     05  ARY-YEAR-ALPHA REDEFINES ARY-YEAR
002100                                      PIC X(02).
002200     05  ARY-INFECTED                PIC 9(9) COMP.
002300     05  ARY-DETECTED                PIC 9(9) COMP.
002400     05  ARY-IN-CARE                 PIC 9(9) COMP.
002500     05  ARY-NEW-DIAGNOSIS           PIC 9(9) COMP.
002600     05  ARY-ENROLLED-30             PIC 9(9) COMP.
002700     05  ARY-SUPPRESSED-VL           PIC 9(9) COMP.
002800     05  FILLER                      PIC X(08).
002900******************************************************************
003000* COBOL DECLARATION FOR THE YRNODE WORK FILE RECORD               *
003100* (SAME LAYOUT, USED ON THE SELECT/FD SIDE)                       *
003200******************************************************************
003300 01  YRNODE-REC.
003400     05  YRN-SOURCE-FILE-NAME        PIC X(44).
003600     05  YRN-YEAR                    PIC 9(4).
003700     05  YRN-INFECTED                PIC 9(9).
003800     05  YRN-DETECTED                PIC 9(9).
003900     05  YRN-IN-CARE                 PIC 9(9).
004000     05  YRN-NEW-DIAGNOSIS           PIC 9(9).
004100     05  YRN-ENROLLED-30             PIC 9(9).
004200     05  YRN-SUPPRESSED-VL           PIC 9(9).
004300     05  FILLER                      PIC X(08).
004400******************************************************************
004500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8        *
004600******************************************************************
