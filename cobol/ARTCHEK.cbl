000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ARTCHEK.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/25/91.
000700       DATE-COMPILED. 08/25/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SECOND STEP OF THE ART ROLLOUT
001300*          CHECK JOB. IT PAIRS THE INPUT FILE LIST (INFLIST)
001400*          AGAINST THE YEARLY AGGREGATE WORK FILE (YRNODE) THAT
001500*          ARTROLUP WROTE, ONE SECTION PER INPUT FILE, AND CALLS
001600*          PCTCHEK ONCE FOR EACH YEARLY RECORD IN THE PUBLISHED
001700*          BASELINE WINDOW (CALENDAR YEARS 2014-2019). ONE LINE
001800*          IS WRITTEN TO EACH OF THE TWO CHECK REPORTS PER YEAR.
001900*
002000******************************************************************
002100*
002200               INPUT FILE LIST         -   DDS0003.ART.INFLIST
002300*
002400               YEARLY WORK FILE        -   DDS0003.ART.YRNODE
002500*                                          (WRITTEN BY ARTROLUP)
002600*
002700               PASS/FAIL REPORT        -   DDS0003.ART.PASSFAIL
002800*
002900               NUMERICS REPORT         -   DDS0003.ART.NUMERIC
003000*
003100               DUMP FILE               -   SYSOUT
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------
003600* 082591JS  INITIAL VERSION - PASS/FAIL REPORT ONLY                082591JS
003700* 091091JS  ADDED SECOND REPORT WITH THE UNROUNDED NUMERICS        091091JS
003800* 101592JS  REJECT YEARS OUTSIDE THE 2014-2019 BASELINE WINDOW     101592JS
003900* 112197MM  STANDARDIZED COLUMN HEADINGS TO MATCH STATS OFFICE     112197MM
004000*           REPORT SPEC                                           112197MM
004100* 021498JS  Y2K REVIEW - YEAR FIELDS ARE ALREADY 4 DIGITS, NO      021498JS
004200*           CHANGE REQUIRED                                       021498JS
004300* 081503TD  SWITCHED ROUNDED-PCT MOVE TO PICTURE 9.99 PER QA-1212  081503TD
004400* 030409MM  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW LOADLIB    030409MM
004500* 040201JS  DROPPED THE OLD SECTION-END TRAILER TEST - THIS STEP   040201JS
004600*           NOW FRAMES EACH SECTION OFF INFLIST INSTEAD, SO A      040201JS
004700*           FILE WITH NO 2014-2019 YEARS STILL GETS A SECTION     040201JS
004750* 082206MM  REMOVED ABEND ON EMPTY INFLIST - JOB NOW WARNS AND     082206MM
004760*           ENDS NORMALLY WITH EMPTY REPORTS, MATCHING BEHAVIOR   082206MM
004770*           OF THE ARTROLUP STEP THAT FEEDS IT                   082206MM
004780* 021709TD  CORRECTED YRNODE RECORD LENGTH TO 110 - FD DID NOT    021709TD
004790*           AGREE WITH THE ARTYREC LAYOUT IT DESCRIBES            021709TD
004800******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT INFLIST
006200           ASSIGN TO UT-S-INFLIST
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS IFCODE.
006500
006600           SELECT YRNODE
006700           ASSIGN TO UT-S-YRNODE
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS YFCODE.
007000
007100           SELECT PASSFAIL
007200           ASSIGN TO UT-S-PASSFAIL
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600           SELECT NUMERIC
007700           ASSIGN TO UT-S-NUMERIC
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS OFCODE.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SYSOUT
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 130 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS SYSOUT-REC.
008900       01  SYSOUT-REC  PIC X(130).
009000
009100      ****** ONE RECORD PER ART ROLLOUT RESULT FILE TO BE PROCESSED,
009200      ****** IN THE ORDER THE FILES ARE TO APPEAR IN THE REPORTS -
009300      ****** MUST BE THE SAME ORDER ARTROLUP READ THEM IN
009400       FD  INFLIST
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 44 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS INFLIST-REC.
010000       01  INFLIST-REC                 PIC X(44).
010100
010200      ****** ONE RECORD PER CALENDAR YEAR, PER INPUT FILE - WRITTEN
010300      ****** BY THE ARTROLUP STEP THAT PRECEDES THIS JOB STEP
010400       FD  YRNODE
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 110 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS YRNODE-REC.
011000       COPY ARTYREC.
011100
011200      ****** PASS/FAIL REPORT - ONE SECTION PER INPUT FILE
011300       FD  PASSFAIL
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 80 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS PF-REC.
011900       01  PF-REC  PIC X(80).
012000
012100      ****** NUMERICS REPORT - SAME FRAMING, UNROUNDED-TO-2-DP VALUES
012200       FD  NUMERIC
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 80 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS NUM-REC.
012800       01  NUM-REC  PIC X(80).
012900
013000       WORKING-STORAGE SECTION.
013100       01  FILE-STATUS-CODES.
013200           05  IFCODE                  PIC X(2).
013300               88  NO-MORE-INFLIST   VALUE "10".
013400           05  YFCODE                  PIC X(2).
013500               88  NO-MORE-YRNODE    VALUE "10".
013600           05  OFCODE                  PIC X(2).
013700               88  CODE-WRITE        VALUE SPACES.
013750           05  FILLER                  PIC X(02).
013800
013900       01  WS-TAB-CHAR                 PIC X(01) VALUE X"09".
013950       77  WS-ROW-SUB                   PIC 9(02) COMP.
013960       77  MORE-YRNODE-SW                PIC X(01) VALUE "Y".
013970           88  NO-MORE-YEARS                VALUE "N".
014000
014100      ****** WORK AREA FOR A PRINT LINE BEFORE IT IS MOVED TO THE FD
014200      ****** RECORD - SAME FLAT SHAPE ON BOTH REPORTS
014300       01  WS-PRINT-LINE.
014400           05  WS-PL-TEXT              PIC X(72).
014500           05  FILLER                  PIC X(08).
014600       01  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE
014700                                        PIC X(80).
014800
014900       01  WS-CURR-SOURCE-FILE         PIC X(44).
015000       01  WS-CURR-SOURCE-FILE-A REDEFINES WS-CURR-SOURCE-FILE.
015100           05  WS-CSF-HALF             PIC X(21)
015150                                        OCCURS 2 TIMES.
015175           05  FILLER                  PIC X(02).
015300
015400       01  MISC-WS-FLDS.
015500           05  WS-YEAR-DISPLAY         PIC 9(4).
015600           05  WS-YEAR-DISPLAY-A REDEFINES WS-YEAR-DISPLAY
015700                                        PIC X(04).
015800           05  WS-PF-TEXT              PIC X(04)
015900                                        OCCURS 3 TIMES.
016000           05  WS-PCT-EDIT             PIC 9.99
016100                                        OCCURS 3 TIMES.
016200           05  WS-YEARS-WRITTEN        PIC 9(4) COMP VALUE ZERO.
016250           05  FILLER                  PIC X(04).
016400
016500       01  PC-YEARLY-REC.
016600           05  PC-YEAR                 PIC 9(4) COMP.
016700           05  PC-INFECTED             PIC 9(9) COMP.
016800           05  PC-DETECTED             PIC 9(9) COMP.
016900           05  PC-IN-CARE              PIC 9(9) COMP.
017000           05  PC-NEW-DIAGNOSIS        PIC 9(9) COMP.
017100           05  PC-ENROLLED-30          PIC 9(9) COMP.
017200           05  PC-SUPPRESSED-VL        PIC 9(9) COMP.
017250           05  FILLER                  PIC X(04).
017300
017400       01  PC-CHECK-RESULTS.
017500           05  PC-FRACTION             PIC 9V9(4) COMP-3
017600                                        OCCURS 3 TIMES.
017700           05  PC-ROUNDED              PIC 9V99 COMP-3
017800                                        OCCURS 3 TIMES.
017900           05  PC-PASS-FLAG            PIC X(01)
018000                                        OCCURS 3 TIMES.
018100               88  PC-PASS                  VALUE "P".
018200               88  PC-FAIL                  VALUE "F".
018250           05  FILLER                  PIC X(04).
018300
018400       01  PC-RETURN-CD                PIC S9(4) COMP.
018500
018600       01  FLAGS-AND-SWITCHES.
018700           05  MORE-INFLIST-SW         PIC X(01) VALUE "Y".
018800               88  NO-MORE-INFILES    VALUE "N".
019050           05  FILLER                  PIC X(04).
019100
019200       COPY ABENDREC.
019300
019400       LINKAGE SECTION.
019500
019600       PROCEDURE DIVISION.
019700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800           PERFORM 100-MAINLINE THRU 100-EXIT
019900                   UNTIL NO-MORE-INFILES.
020000           PERFORM 999-CLEANUP THRU 999-EXIT.
020100           MOVE +0 TO RETURN-CODE.
020200           GOBACK.
020300
020400       000-HOUSEKEEPING.
020500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020600           DISPLAY "******** BEGIN JOB ARTCHEK ********".
020700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
020800           PERFORM 900-READ-INFLIST THRU 900-EXIT.
020850      ****** BUSINESS RULE - EMPTY-INFLIST CHECK. THIS IS A WARNING
020860      ****** ONLY - THE ORIGINAL TOOL WRITES EMPTY REPORTS AND ENDS
020870      ****** NORMALLY WHEN NO INPUT FILES ARE NAMED, SO NEITHER DO WE
020880      ****** ABORT HERE
020900           IF NO-MORE-INFILES
020950              DISPLAY "*** WARNING - INFLIST HAS NO ENTRIES".
021200           PERFORM 920-READ-YRNODE THRU 920-EXIT.
021300       000-EXIT.
021400           EXIT.
021500
021600       100-MAINLINE.
021700           MOVE "100-MAINLINE" TO PARA-NAME.
021800           PERFORM 200-PROCESS-ONE-FILE THRU 200-EXIT.
021900           PERFORM 900-READ-INFLIST THRU 900-EXIT.
022000       100-EXIT.
022100           EXIT.
022200
022300       200-PROCESS-ONE-FILE.
022400           MOVE "200-PROCESS-ONE-FILE" TO PARA-NAME.
022500           MOVE INFLIST-REC TO WS-CURR-SOURCE-FILE.
022600           PERFORM 700-WRITE-FILENAME-LINE THRU 700-EXIT.
022700           PERFORM 710-WRITE-COLHDR-LINE THRU 710-EXIT.
022800      ****** BATCH FLOW - SECTION FRAMING - EVERY INFLIST ENTRY GETS
022900      ****** A HEADER AND A FOOTER EVEN IF IT HAS NO 2014-2019 YEARS
023000           PERFORM 300-PROCESS-ONE-YEAR THRU 300-EXIT
023100               UNTIL NO-MORE-YEARS
023200               OR YRN-SOURCE-FILE-NAME NOT = WS-CURR-SOURCE-FILE.
023300           PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
023400       200-EXIT.
023500           EXIT.
023600
023700       300-PROCESS-ONE-YEAR.
023800           MOVE "300-PROCESS-ONE-YEAR" TO PARA-NAME.
023900           IF YRN-YEAR >= 2014 AND YRN-YEAR <= 2019
024000              PERFORM 400-CHECK-ONE-YEAR THRU 400-EXIT.
024100      ****** YEARS OUTSIDE THE BASELINE WINDOW ARE SILENTLY SKIPPED
024200           PERFORM 920-READ-YRNODE THRU 920-EXIT.
024300       300-EXIT.
024400           EXIT.
024500
024600       400-CHECK-ONE-YEAR.
024700           MOVE "400-CHECK-ONE-YEAR" TO PARA-NAME.
024800           MOVE YRN-YEAR             TO PC-YEAR.
024900           MOVE YRN-INFECTED         TO PC-INFECTED.
025000           MOVE YRN-DETECTED         TO PC-DETECTED.
025100           MOVE YRN-IN-CARE          TO PC-IN-CARE.
025200           MOVE YRN-NEW-DIAGNOSIS    TO PC-NEW-DIAGNOSIS.
025300           MOVE YRN-ENROLLED-30      TO PC-ENROLLED-30.
025400           MOVE YRN-SUPPRESSED-VL    TO PC-SUPPRESSED-VL.
025500           CALL 'PCTCHEK' USING PC-YEARLY-REC, PC-CHECK-RESULTS,
025600               PC-RETURN-CD.
025700           IF PC-RETURN-CD NOT = ZERO
025800              DISPLAY "*** WARNING - NO BASELINE ROW FOR YEAR "
025900                 YRN-YEAR
026000              GO TO 400-EXIT.
026100           ADD 1 TO WS-YEARS-WRITTEN.
026200           PERFORM 730-WRITE-PASSFAIL-DETAIL THRU 730-EXIT.
026300           PERFORM 740-WRITE-NUMERIC-DETAIL THRU 740-EXIT.
026400       400-EXIT.
026500           EXIT.
026600
026700       700-WRITE-FILENAME-LINE.
026800           MOVE "700-WRITE-FILENAME-LINE" TO PARA-NAME.
026900           MOVE SPACES TO WS-PRINT-LINE.
027000           STRING WS-CURR-SOURCE-FILE DELIMITED BY SPACE
027100               INTO WS-PL-TEXT.
027200           WRITE PF-REC FROM WS-PRINT-LINE.
027300           WRITE NUM-REC FROM WS-PRINT-LINE.
027400       700-EXIT.
027500           EXIT.
027600
027700       710-WRITE-COLHDR-LINE.
027800           MOVE "710-WRITE-COLHDR-LINE" TO PARA-NAME.
027900           MOVE SPACES TO WS-PRINT-LINE.
028000           STRING "Year" DELIMITED BY SIZE
028100               WS-TAB-CHAR DELIMITED BY SIZE
028200               "In Care%" DELIMITED BY SIZE
028300               WS-TAB-CHAR DELIMITED BY SIZE
028400               "Suppr. VL%" DELIMITED BY SIZE
028500               WS-TAB-CHAR DELIMITED BY SIZE
028600               "In Care in 30 days%" DELIMITED BY SIZE
028700               INTO WS-PL-TEXT.
028800           WRITE PF-REC FROM WS-PRINT-LINE.
028900           WRITE NUM-REC FROM WS-PRINT-LINE.
029000       710-EXIT.
029100           EXIT.
029200
029300       720-WRITE-BLANK-LINE.
029400           MOVE "720-WRITE-BLANK-LINE" TO PARA-NAME.
029500           MOVE SPACES TO WS-PRINT-LINE.
029600           WRITE PF-REC FROM WS-PRINT-LINE.
029700           WRITE NUM-REC FROM WS-PRINT-LINE.
029800       720-EXIT.
029900           EXIT.
030000
030100       730-WRITE-PASSFAIL-DETAIL.
030200           MOVE "730-WRITE-PASSFAIL-DETAIL" TO PARA-NAME.
030300           MOVE YRN-YEAR TO WS-YEAR-DISPLAY.
030400           MOVE 1 TO WS-ROW-SUB.
030500           PERFORM 731-BUILD-ONE-PF-FLAG THRU 731-EXIT
030600               VARYING WS-ROW-SUB FROM 1 BY 1
030700               UNTIL WS-ROW-SUB > 3.
030800           MOVE SPACES TO WS-PRINT-LINE.
030900           STRING WS-YEAR-DISPLAY DELIMITED BY SIZE
031000               ":" DELIMITED BY SIZE
031100               WS-TAB-CHAR DELIMITED BY SIZE
031200               WS-PF-TEXT(1) DELIMITED BY SIZE
031300               WS-TAB-CHAR DELIMITED BY SIZE
031400               WS-PF-TEXT(2) DELIMITED BY SIZE
031500               WS-TAB-CHAR DELIMITED BY SIZE
031600               WS-PF-TEXT(3) DELIMITED BY SIZE
031700               INTO WS-PL-TEXT.
031800           WRITE PF-REC FROM WS-PRINT-LINE.
031900       730-EXIT.
032000           EXIT.
032100
032200       731-BUILD-ONE-PF-FLAG.
032300           IF PC-PASS(WS-ROW-SUB)
032400              MOVE "PASS" TO WS-PF-TEXT(WS-ROW-SUB)
032500           ELSE
032600              MOVE "FAIL" TO WS-PF-TEXT(WS-ROW-SUB).
032700       731-EXIT.
032800           EXIT.
032900
033000       740-WRITE-NUMERIC-DETAIL.
033100           MOVE "740-WRITE-NUMERIC-DETAIL" TO PARA-NAME.
033200           MOVE YRN-YEAR TO WS-YEAR-DISPLAY.
033300           MOVE PC-ROUNDED(1) TO WS-PCT-EDIT(1).
033400           MOVE PC-ROUNDED(2) TO WS-PCT-EDIT(2).
033500           MOVE PC-ROUNDED(3) TO WS-PCT-EDIT(3).
033600           MOVE SPACES TO WS-PRINT-LINE.
033700           STRING WS-YEAR-DISPLAY DELIMITED BY SIZE
033800               ":" DELIMITED BY SIZE
033900               WS-TAB-CHAR DELIMITED BY SIZE
034000               WS-PCT-EDIT(1) DELIMITED BY SIZE
034100               WS-TAB-CHAR DELIMITED BY SIZE
034200               WS-PCT-EDIT(2) DELIMITED BY SIZE
034300               WS-TAB-CHAR DELIMITED BY SIZE
034400               WS-PCT-EDIT(3) DELIMITED BY SIZE
034500               INTO WS-PL-TEXT.
034600           WRITE NUM-REC FROM WS-PRINT-LINE.
034700       740-EXIT.
034800           EXIT.
034900
035000       800-OPEN-FILES.
035100           MOVE "800-OPEN-FILES" TO PARA-NAME.
035200           OPEN INPUT INFLIST, YRNODE.
035300           OPEN OUTPUT PASSFAIL, NUMERIC, SYSOUT.
035400       800-EXIT.
035500           EXIT.
035600
035700       850-CLOSE-FILES.
035800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
035900           CLOSE INFLIST, YRNODE, PASSFAIL, NUMERIC, SYSOUT.
036000       850-EXIT.
036100           EXIT.
036200
036300       900-READ-INFLIST.
036400           MOVE "900-READ-INFLIST" TO PARA-NAME.
036500           READ INFLIST
036600               AT END MOVE "N" TO MORE-INFLIST-SW
036700           END-READ.
036800       900-EXIT.
036900           EXIT.
037000
037100       920-READ-YRNODE.
037200           MOVE "920-READ-YRNODE" TO PARA-NAME.
037300           READ YRNODE
037400               AT END MOVE "N" TO MORE-YRNODE-SW
037500           END-READ.
037600       920-EXIT.
037700           EXIT.
037800
037900       999-CLEANUP.
038000           MOVE "999-CLEANUP" TO PARA-NAME.
038100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038200           DISPLAY "** CHECK-YEAR RECORDS WRITTEN: " WS-YEARS-WRITTEN.
038300           DISPLAY "******** NORMAL END OF JOB ARTCHEK ********".
038400       999-EXIT.
038500           EXIT.
038600
038700       1000-ABEND-RTN.
038800           WRITE SYSOUT-REC FROM ABEND-REC.
038900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039000           DISPLAY "*** ABNORMAL END OF JOB - ARTCHEK ***"
039100               UPON CONSOLE.
039200           DIVIDE ZERO-VAL INTO ONE-VAL.
