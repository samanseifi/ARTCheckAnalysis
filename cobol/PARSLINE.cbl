000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  PARSLINE.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/20/91.
000700       DATE-COMPILED. 08/20/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SPLITS ONE RAW ART-ROLLOUT DATA LINE ON WHITESPACE AND       *
001200*    RETURNS THE UNSIGNED-INTEGER TOKENS FOUND, LEFT TO RIGHT,    *
001300*    AS A MONTHLY-ROW TOKEN TABLE. NON-NUMERIC TOKENS ARE         *
001400*    DISCARDED. CALLED ONCE PER DATA LINE FROM ARTROLUP.          *
001500*
001600*    CHANGE LOG
001700*    ----------
001800* 082091JS  INITIAL VERSION - SPACE-DELIMITED UNSTRING LOOP       082091JS
001900* 091191JS  GUARD AGAINST TAB CHARACTERS FROM PC-UPLOADED FILES   091191JS
002000* 101592JS  CAP TOKEN TABLE AT 72 COLUMNS PER ART LAYOUT          101592JS
002100* 030894TD  FIXED POINTER WRAP WHEN LINE ENDS IN TRAILING SPACE   030894TD
002200* 071295JS  REJECT TOKENS WIDER THAN 9 DIGITS, NOT JUST NON-NUM   071295JS
002300* 112197MM  MINOR - RENAMED WORK FIELDS FOR STD-NAMING REVIEW     112197MM
002400* 021498JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C      021498JS
002500* 092003TD  RAISED PL-RETURN-CD ON EMPTY-LINE CALL PER QA-1188    092003TD
002600* 051507MM  ADDED TRAILING-FILLER PAD TO TOKEN-STAGE FOR AUDIT    051507MM
002700* 061512JS  NO FUNCTIONAL CHANGE - COMMENT CLEANUP ONLY           061512JS
002750* 110603TD  NUMERIC TEST WAS CHECKING THE WHOLE SPACE-PADDED      110603TD
002760*           WS-WORD-STAGE FIELD INSTEAD OF JUST THE BYTES         110603TD
002770*           UNSTRING ACTUALLY FILLED - REJECTED EVERY TOKEN ON    110603TD
002780*           EVERY CALL. NOW TESTS WS-WORD-STAGE(1:WS-WORD-LTH)    110603TD
002800******************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004050       77  WS-WORD-LTH                 PIC 9(4) COMP VALUE ZERO.
004060       77  WS-SCAN-SW                   PIC X(01) VALUE "Y".
004070           88  MORE-TO-SCAN                 VALUE "Y".
004080           88  NO-MORE-TO-SCAN              VALUE "N".
004100       01  MISC-FIELDS.
004200           05  PL-PTR                  PIC 9(4) COMP VALUE 1.
004210           05  PL-PTR-A REDEFINES PL-PTR PIC XX.
004300           05  PL-LINE-LTH             PIC 9(4) COMP VALUE 256.
004400           05  WS-WORD-STAGE           PIC X(12) VALUE SPACES.
004500           05  WS-WORD-STAGE-R REDEFINES WS-WORD-STAGE
004600                                        PIC 9(9).
004610           05  WS-WORD-STAGE-A REDEFINES WS-WORD-STAGE
004620                                        PIC X(06)
004630                                        OCCURS 2 TIMES.
004700           05  WS-NUM-STAGE            PIC 9(9) VALUE ZERO.
005100           05  FILLER                  PIC X(08).
005200
005300       LINKAGE SECTION.
005400       01  PL-INPUT-LINE               PIC X(256).
005500       01  PL-TOKEN-COUNT              PIC 9(4) COMP.
005600       01  PL-TOKEN-TABLE.
005700           05  PL-TOKEN OCCURS 72 TIMES
005800                                        PIC 9(9) COMP.
005900       01  PL-RETURN-CD                PIC S9(4) COMP.
006000
006100       PROCEDURE DIVISION USING PL-INPUT-LINE, PL-TOKEN-COUNT,
006200               PL-TOKEN-TABLE, PL-RETURN-CD.
006300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006310           IF PL-RETURN-CD NOT = ZERO
006320              GOBACK.
006330           PERFORM 100-SPLIT-LOOP THRU 100-EXIT.
006340           GOBACK.
006400       000-HOUSEKEEPING.
006500           MOVE ZERO TO PL-TOKEN-COUNT, PL-RETURN-CD.
006600           MOVE 1 TO PL-PTR.
006700           MOVE "Y" TO WS-SCAN-SW.
006800           INSPECT PL-INPUT-LINE
006900               REPLACING ALL X"09" BY SPACE.
007000           IF PL-INPUT-LINE = SPACES
007100              MOVE +4 TO PL-RETURN-CD
007200              GO TO 000-EXIT.
007300       000-EXIT.
007400           EXIT.
007500
007600       100-SPLIT-LOOP.
007700           PERFORM 200-EXTRACT-ONE-TOKEN THRU 200-EXIT
007800               UNTIL NO-MORE-TO-SCAN
007900                  OR PL-PTR > PL-LINE-LTH
008000                  OR PL-TOKEN-COUNT = 72.
008100       100-EXIT.
008200           EXIT.
008300
008400       200-EXTRACT-ONE-TOKEN.
008500           MOVE SPACES TO WS-WORD-STAGE.
008550           MOVE ZERO   TO WS-WORD-LTH.
008600           IF PL-PTR > PL-LINE-LTH
008700              MOVE "N" TO WS-SCAN-SW
008800              GO TO 200-EXIT.
008900           UNSTRING PL-INPUT-LINE DELIMITED BY ALL SPACE
009000               INTO WS-WORD-STAGE COUNT IN WS-WORD-LTH
009100               WITH POINTER PL-PTR
009200               ON OVERFLOW
009300                  MOVE "N" TO WS-SCAN-SW.
009350      ****** TD 110603 - UNSTRING ONLY FILLS THE LEFT WS-WORD-LTH
009360      ****** BYTES OF WS-WORD-STAGE AND SPACE-PADS THE REST, SO THE
009370      ****** NUMERIC-CLASS TEST MUST BE LIMITED TO THOSE BYTES OR
009380      ****** IT ALWAYS FAILS ON THE TRAILING SPACES
009400           IF WS-WORD-LTH = ZERO
009500              GO TO 200-EXIT.
009550           IF WS-WORD-LTH > 9
009560              GO TO 200-EXIT.
009600           IF WS-WORD-STAGE(1:WS-WORD-LTH) NOT NUMERIC
009700              GO TO 200-EXIT.
009800           MOVE WS-WORD-STAGE TO WS-NUM-STAGE.
009900           ADD 1 TO PL-TOKEN-COUNT.
010000           MOVE WS-NUM-STAGE TO PL-TOKEN(PL-TOKEN-COUNT).
010100       200-EXIT.
010200           EXIT.
